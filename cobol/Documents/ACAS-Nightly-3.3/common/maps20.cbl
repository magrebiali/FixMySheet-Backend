000100*****************************************************************         
000110*                                                                *        
000120*              Key Normalisation For RC Reconciliation          *         
000130*                                                                *        
000140*****************************************************************         
000150*                                                                         
000160 identification          division.                                        
000170*================================                                         
000180*                                                                         
000190      program-id.         maps20.                                         
000200*                                                                         
000210*    Author.              V B Coen FBCS, FIDM, FIDPM, 12/01/1984.         
000220*                         For Applewood Computers.                        
000230*                                                                         
000240*    Installation.        Applewood Computers Data Centre.                
000250*    Date-Written.        12/01/1984.                                     
000260*    Date-Compiled.                                                       
000270*    Security.            Copyright (C) 1984-1999 & later,                
000280*                         Vincent Bryan Coen.                             
000290*                         Distributed under the GNU General               
000300*                         Public License.  See file COPYING.              
000310*                                                                         
000320*    Remarks.             Normalises a match key for the RC               
000330*                         reconciliation run.  A missing or               
000340*                         all-blank key is returned as spaces;            
000350*                         otherwise leading and trailing blanks           
000360*                         are stripped and the value is left              
000370*                         justified back into a 10 byte field,            
000380*                         ready for a straight alphanumeric               
000390*                         compare by RC020.                               
000400*                                                                         
000410*    Version.             See Prog-Name in Ws.                            
000420*                                                                         
000430*    Called Modules.      None.                                           
000440*    Functions Used.      None - see CHANGES 14/08/91.                    
000450*    Files Used.          None - called subprogram only.                  
000460*                                                                         
000470*    Error Messages Used. None.                                           
000480*                                                                         
000490*  Changes:                                                               
000500* 12/01/84 vbc - Created - lifted from the MAPS04 date routine            
000510*                frame, re-purposed for key compares on the new           
000520*                RC reconciliation run.                           VBC0010 
000530* 03/06/86 vbc - Widened key from 8 to 10 bytes per RC file       VBC0020 
000540*                spec issue 2.                                            
000550* 19/02/91 vbc - Fix: all-blank key was returning low-values      VBC0030 
000560*                in MAPS20-Key-Out instead of spaces - bug                
000570*                reported by payroll bureau on bad key 'NONE'.            
000580* 14/08/91 vbc - Removed use of FUNCTION TRIM - not supported     VBC0040 
000590*                by the bureau compiler, replaced with the                
000600*                char table scan below.                                   
000610* 02/01/00 vbc - Y2K - no date fields in this module, no change   VBC0050 
000620*                needed, note added to satisfy audit request.             
000630* 11/09/97 vbc - Tidy comments, no logic change.                  VBC0060 
000640* 24/10/16 vbc - All programs now using wsnames.cob convention    VBC0070 
000650*                - not applicable here, note only.                        
000660* 12/01/26 vbc - 1.0.00 Reviewed for RC 3.3 release - no change.  VBC0080 
000670*                                                                         
000680******************************************************************        
000690* Copyright Notice.                                                       
000700* ****************                                                        
000710*                                                                         
000720* This notice supersedes all prior copyright notices & was updated        
000730* 2024-04-16.                                                             
000740*                                                                         
000750* These files and programs are part of the Applewood Computers            
000760* Accounting System and is Copyright (c) Vincent B Coen. 1976-2026        
000770* and later.                                                              
000780*                                                                         
000790* This program is now free software; you can redistribute it              
000800* and/or modify it under the terms listed here and of the GNU             
000810* General Public License as published by the Free Software                
000820* Foundation; version 3 and later as revised for PERSONAL USAGE           
000830* ONLY and that includes for use within a business but EXCLUDES           
000840* repackaging or for Resale, Rental or Hire in ANY way.                   
000850*                                                                         
000860* Persons interested in repackaging, redevelopment for the purpose        
000870* of resale or distribution in a rental or hire mode must get in          
000880* touch with the copyright holder with your commercial plans and          
000890* proposals to vbcoen@gmail.com.                                          
000900*                                                                         
000910* ACAS is distributed in the hope that it will be useful, but             
000920* WITHOUT ANY WARRANTY; without even the implied warranty of              
000930* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the           
000940* GNU General Public License for more details.                            
000950*                                                                         
000960* You should have received a copy of the GNU General Public               
000970* License along with ACAS; see the file COPYING.  If not, write to        
000980* the Free Software Foundation, 59 Temple Place, Suite 330,               
000990* Boston, MA 02111-1307 USA.                                              
001000*                                                                         
001010******************************************************************        
001020*                                                                         
001030 environment              division.                                       
001040*================================                                         
001050*                                                                         
001060 configuration            section.                                        
001070 special-names.                                                           
001080     class Rc-Blank-Class is space.                                       
001090*                                                                         
001100 input-output             section.                                        
001110*-------------------------------                                          
001120*                                                                         
001130 data                     division.                                       
001140*================================                                         
001150*                                                                         
001160 working-storage          section.                                        
001170*-------------------------------                                          
001180*                                                                         
001190 77  Prog-Name             pic x(15) value "MAPS20 (1.0.00)".             
001200*                                                                         
001210 01  WS-Scan-Data.                                                        
001220     03  WS-Scan-Idx        pic 99   comp.                                
001230     03  WS-Out-Idx         pic 99   comp.                                
001240     03  WS-First-Pos       pic 99   comp.                                
001250     03  WS-Last-Pos        pic 99   comp.                                
001260     03  filler             pic x(4).                                     
001270*                                                                         
001280*  Holds the length of the last key normalised, kept across               
001290*  calls (non-reentrant working-storage) - queued for a bureau            
001300*  diagnostic tool, not yet called - see VBC0080.                         
001310 01  WS-Length-Work.                                                      
001320     03  WS-Key-Len         pic 99   comp.                                
001330 01  WS-Length-Display redefines WS-Length-Work.                          
001340     03  WS-Key-Len-Disp    pic xx.                                       
001350*                                                                         
001360 linkage                  section.                                        
001370*================================                                         
001380*                                                                         
001390*********                                                                 
001400* MAPS20 *                                                                
001410*********                                                                 
001420*                                                                         
001430 01  Maps20-WS.                                                           
001440     03  MAPS20-Key-In      pic x(10).                                    
001450     03  MAPS20-Key-In-Tab redefines MAPS20-Key-In.                       
001460         05  MAPS20-Key-In-Char pic x occurs 10.                          
001470     03  MAPS20-Key-Out     pic x(10).                                    
001480     03  MAPS20-Key-Out-Tab redefines MAPS20-Key-Out.                     
001490         05  MAPS20-Key-Out-Char pic x occurs 10.                         
001500*                                                                         
001510 procedure                division using Maps20-WS.                       
001520*==================================================                       
001530*                                                                         
001540 Main-Control.                                                            
001550*                                                                         
001560*  Missing / all blank key (Business Rule - Key Normalisation)            
001570*  is returned exactly as received - already all spaces.                  
001580*                                                                         
001590     move     spaces  to MAPS20-Key-Out.                                  
001600     move     zero    to WS-First-Pos WS-Last-Pos WS-Out-Idx.             
001610     if       MAPS20-Key-In = spaces                                      
001620              go to Main-Exit.                                            
001630*                                                                         
001640*  Find first and last non blank character - defines the span             
001650*  to be left justified into MAPS20-Key-Out.                              
001660*                                                                         
001670     perform  Find-Bounds varying WS-Scan-Idx from 1 by 1                 
001680              until WS-Scan-Idx > 10.                                     
001690     if       WS-First-Pos = zero                                         
001700              go to Main-Exit.                                            
001710*                                                                         
001720     perform  Compact-Key varying WS-Scan-Idx from WS-First-Pos           
001730              by 1 until WS-Scan-Idx > WS-Last-Pos.                       
001740     go       to Main-Exit.                                               
001750*                                                                         
001760 Find-Bounds.                                                             
001770     if       MAPS20-Key-In-Char (WS-Scan-Idx) not Rc-Blank-Class         
001780              if   WS-First-Pos = zero                                    
001790                   move WS-Scan-Idx to WS-First-Pos                       
001800              end-if                                                      
001810              move WS-Scan-Idx to WS-Last-Pos                             
001820     end-if.                                                              
001830*                                                                         
001840 Compact-Key.                                                             
001850     add      1 to WS-Out-Idx.                                            
001860     move     MAPS20-Key-In-Char (WS-Scan-Idx)                            
001870                       to MAPS20-Key-Out-Char (WS-Out-Idx).               
001880*                                                                         
001890 Main-Exit.                                                               
001900     move     WS-Out-Idx to WS-Key-Len.                                   
001910     exit     program.                                                    
