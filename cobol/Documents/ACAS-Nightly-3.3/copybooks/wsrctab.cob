000100*****************************************************************         
000110*                                                                *        
000120*   Working Storage Tables For RC Reconciliation Run             *        
000130*        Holds File A And File B Entirely In Memory              *        
000140*                                                                *        
000150*****************************************************************         
000160*  Tables are built once per run by BB010/BB020 in RC020 and              
000170*  scanned key by key by BB030 thru BB050 - inputs are NOT                
000180*  assumed sorted, so a sequential merge cannot be used, a full           
000190*  table scan per key is required instead.                                
000200*                                                                         
000210*  9999 entries per side ought to be enough for any one run -             
000220*  see RCA-Count / RCB-Count below if this ever needs raising.            
000230*                                                                         
000240* 12/01/26 vbc - Created for the new RC reconciliation run.       VBC0010 
000250* 26/01/26 vbc - Table size upped 999 to 9999 - req ticket        VBC0020 
000260*                RC-0007, Henderson file ran to 3400+ rows.               
000270* 02/02/26 vbc - Added RC-Run-Totals group - was 5 separate       VBC0030 
000280*                77 levels in RC020, moved here to keep the               
000290*                five control counts with the tables they                 
000300*                total.                                                   
000310*                                                                         
000320 01  RC-Table-A.                                                          
000330     03  RCA-Count          pic 9(5)  comp.                               
000340     03  filler             pic x(6).                                     
000350     03  RCA-Entry          occurs 9999 times                             
000360                             indexed by RCA-Idx.                          
000370         05  RCA-Key        pic x(10).                                    
000380         05  RCA-Desc       pic x(20).                                    
000390         05  RCA-Amount     pic s9(7)v99.                                 
000400         05  RCA-Matched    pic x      value "N".                         
000410             88  RCA-Is-Matched         value "Y".                        
000420             88  RCA-Not-Matched        value "N".                        
000430*                                                                         
000440 01  RC-Table-B.                                                          
000450     03  RCB-Count          pic 9(5)  comp.                               
000460     03  filler             pic x(6).                                     
000470     03  RCB-Entry          occurs 9999 times                             
000480                             indexed by RCB-Idx.                          
000490         05  RCB-Key        pic x(10).                                    
000500         05  RCB-Desc       pic x(20).                                    
000510         05  RCB-Amount     pic s9(7)v99.                                 
000520         05  RCB-Matched    pic x      value "N".                         
000530             88  RCB-Is-Matched         value "Y".                        
000540             88  RCB-Not-Matched        value "N".                        
000550*                                                                         
000560 01  RC-Run-Totals.                                                       
000570     03  RC-Rows-In-A       pic 9(7)  comp  value zero.                   
000580     03  RC-Rows-In-B       pic 9(7)  comp  value zero.                   
000590     03  RC-Matches         pic 9(7)  comp  value zero.                   
000600     03  RC-Only-A-Cnt      pic 9(7)  comp  value zero.                   
000610     03  RC-Only-B-Cnt      pic 9(7)  comp  value zero.                   
000620     03  filler             pic x(10).                                    
000630*                                                                         
