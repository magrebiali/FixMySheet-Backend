000100*****************************************************************         
000110*                                                                *        
000120*   Record Definitions For RC Reconciliation Run                 *        
000130*        Input, Match, Summary And Print Records                 *        
000140*                                                                *        
000150*****************************************************************         
000160*  Input record size 39 bytes.  Match record size 68 bytes.               
000170*  Only-A / Only-B records reuse the input layout - key already           
000180*  normalised (leading/trailing blanks stripped by MAPS20) by             
000190*  the time a record reaches an Only file.                                
000200*                                                                         
000210*  Input/Match/Only record widths are a fixed cross program               
000220*  file contract (see the FILES table in the run spec) so no              
000230*  filler is carried on them - the named fields use the full              
000240*  record width.  Filler is carried on RC-Print-Line instead,             
000250*  which has room to spare.                                               
000260*                                                                         
000270* 12/01/26 vbc - Created for the new RC reconciliation run.       VBC0010 
000280* 19/01/26 vbc - Added RC-Print-Line / RC-Print-Detail /          VBC0020 
000290*                RC-Print-Title for the summary report -                  
000300*                req from R Allardyce.                                    
000310* 02/02/26 vbc - RC-Summary-Record split out from the print       VBC0030 
000320*                line so CC010 can hold raw counts before                 
000330*                editing them - no file impact.                           
000340*                                                                         
000350 01  RC-Input-Record.                                                     
000360     03  REC-Key            pic x(10).                                    
000370     03  REC-Desc           pic x(20).                                    
000380     03  REC-Amount         pic s9(7)v99.                                 
000390*                                                                         
000400 01  RC-Match-Record.                                                     
000410     03  MATCH-Key          pic x(10).                                    
000420     03  A-Desc             pic x(20).                                    
000430     03  A-Amount           pic s9(7)v99.                                 
000440     03  B-Desc             pic x(20).                                    
000450     03  B-Amount           pic s9(7)v99.                                 
000460*                                                                         
000470 01  RC-Summary-Record.                                                   
000480     03  Metric-Name        pic x(12).                                    
000490     03  Metric-Count       pic 9(7).                                     
000500     03  filler             pic x(4).                                     
000510*                                                                         
000520*  Raw accumulator form of the five control totals - moved in             
000530*  by CC010-Write-Summary (rc020) and edited into RC-Print-               
000540*  Detail below, one metric at a time, before the WRITE to                
000550*  SUMMARY-OUT.                                                           
000560*                                                                         
000570 01  RC-Print-Line           pic x(80).                                   
000580*                                                                         
000590 01  RC-Print-Title  redefines RC-Print-Line.                             
000600     03  RCT-Text           pic x(33).                                    
000610     03  filler             pic x(47)   value spaces.                     
000620*                                                                         
000630 01  RC-Print-Heading redefines RC-Print-Line.                            
000640     03  RCH-Metric         pic x(12).                                    
000650     03  filler             pic x(4)    value spaces.                     
000660     03  RCH-Count          pic x(5).                                     
000670     03  filler             pic x(59)   value spaces.                     
000680*                                                                         
000690 01  RC-Print-Detail redefines RC-Print-Line.                             
000700     03  RCP-Metric         pic x(12).                                    
000710     03  filler             pic x(2)    value spaces.                     
000720     03  RCP-Count          pic zzz,zz9.                                  
000730     03  filler             pic x(59)   value spaces.                     
000740*                                                                         
000750*  RC-Print-Line is the 80 byte SUMMARY-OUT print record.                 
000760*  RC-Print-Title carries the banner line, RC-Print-Heading               
000770*  the column headings, RC-Print-Detail the five METRIC /                 
000780*  COUNT lines, written in the fixed order laid down by                   
000790*  CC010-Write-Summary.                                                   
000800*                                                                         
