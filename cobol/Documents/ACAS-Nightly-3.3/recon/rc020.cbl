000100*****************************************************************         
000110*                                                               *         
000120*           RC Reconciliation Run - Core Batch Job              *         
000130*                                                               *         
000140*****************************************************************         
000150*                                                                         
000160 identification          division.                                        
000170*================================                                         
000180*                                                                         
000190      program-id.         rc020.                                          
000200*                                                                         
000210*    Author.              V B Coen FBCS, FIDM, FIDPM, 14/03/1989.         
000220*                         For Applewood Computers.                        
000230*                                                                         
000240*    Installation.        Applewood Computers Data Centre.                
000250*    Date-Written.        14/03/1989.                                     
000260*    Date-Compiled.                                                       
000270*    Security.            Copyright (C) 1989-1999 & later,                
000280*                         Vincent Bryan Coen.                             
000290*                         Distributed under the GNU General               
000300*                         Public License.  See file COPYING.              
000310*                                                                         
000320*    Remarks.             Two file key reconciliation batch run.          
000330*                         Loads Input-A and Input-B complete into         
000340*                         memory, key by key (inputs are NOT              
000350*                         assumed sorted), then writes Matches,           
000360*                         Only-A, Only-B and a Summary report.            
000370*                                                                         
000380*    Version.             See Prog-Name in Ws.                            
000390*                                                                         
000400*    Called Modules.                                                      
000410*                         maps20.  Key normalisation.                     
000420*    Functions Used.      None.                                           
000430*    Files Used.                                                          
000440*                         Input-A-File.    line sequential in.            
000450*                         Input-B-File.    line sequential in.            
000460*                         Matches-Out-File.   line sequential out.        
000470*                         Only-A-Out-File.    line sequential out.        
000480*                         Only-B-Out-File.    line sequential out.        
000490*                         Summary-Out-File.   line sequential out.        
000500*                                                                         
000510*    Error Messages Used.                                                 
000520*                         RC001 - RC004.                                  
000530*                                                                         
000540*  Changes:                                                               
000550* 14/03/89 vbc - Created - original batch match/merge utility     VBC0010 
000560*                written for the Henderson file reconciliation            
000570*                job, then an indexed file, rewritten below.              
000580* 02/11/90 vbc - Fix: amount field truncated where an account     VBC0020 
000590*                held a trailing sign - widened to S9(7)V99               
000600*                throughout both record and table layouts.                
000610* 19/07/93 vbc - Only-A / Only-B passes were re-writing records   VBC0030 
000620*                already placed in Matches - logic error in the           
000630*                matched flag test, fixed.                                
000640* 14/02/94 rja - Operations asked for the row counts on the       RJA0040 
000650*                summary to print zero suppressed, not zero               
000660*                filled - changed edit picture to ZZZ,ZZ9.                
000670* 25/01/95 vbc - Message file tidy, no logic change.              VBC0050 
000680* 11/09/97 vbc - Tables raised from 999 to 9999 entries per       VBC0060 
000690*                side - ticket RC-0003, Coastal run overflowed.           
000700* 30/11/98 vbc - Year 2000 review - this job holds no date        VBC0070 
000710*                fields, no change required, noted for audit.             
000720* 08/02/99 vbc - Y2K sign off re-confirmed after the bureau       VBC0080 
000730*                compiler upgrade - see 30/11/98 above.                   
000740* 17/05/02 vbc - Migrated to GNU Cobol, file status codes         VBC0090 
000750*                revalidated against the new run time.                    
000760* 24/10/16 vbc - Copyright notice banner brought into line        VBC0100 
000770*                with the rest of ACAS.                                   
000780* 19/09/25 vbc - 3.3.00 Version update, brought into the          VBC0110 
000790*                ACAS-Nightly-3.3 tree as part of the new RC              
000800*                subsystem.                                               
000810* 12/01/26 vbc - 1.0.00 Rebuilt as a stand alone line sequential  VBC0120 
000820*                batch job (previously indexed) to the new                
000830*                reconciliation run spec - screens and Report             
000840*                Writer removed, MAPS20 key normalisation call            
000850*                added.                                                   
000860* 19/01/26 vbc -    .01 Added title and heading lines ahead of    VBC0130 
000870*                the five metric/count lines on SUMMARY-OUT -             
000880*                req from R Allardyce.                                    
000890* 02/02/26 vbc -    .02 Record length / structural validation     VBC0140 
000900*                added to the load passes - ticket RC-0009 - a            
000910*                short last record on Input-B was silently                
000920*                space filled and passed through as a zero                
000930*                amount instead of rejecting the run.                     
000940* 09/08/26 vbc -    .03 Dropped the unused run date stamp (no     VBC0150 
000950*                RC file carries a date field, it was dead                
000960*                weight left over from the PYRGSTR frame this             
000970*                job was built from).  Added a raw byte dump              
000980*                of the amount field to RC003/RC004 so the                
000990*                bureau can see why a record was rejected                 
001000*                without asking us to re-run with a patch -               
001010*                req from data control after RC-0009.                     
001020*                                                                         
001030******************************************************************        
001040* Copyright Notice.                                                       
001050* ****************                                                        
001060*                                                                         
001070* This notice supersedes all prior copyright notices & was updated        
001080* 2024-04-16.                                                             
001090*                                                                         
001100* These files and programs are part of the Applewood Computers            
001110* Accounting System and is Copyright (c) Vincent B Coen. 1976-2026        
001120* and later.                                                              
001130*                                                                         
001140* This program is now free software; you can redistribute it              
001150* and/or modify it under the terms listed here and of the GNU             
001160* General Public License as published by the Free Software                
001170* Foundation; version 3 and later as revised for PERSONAL USAGE           
001180* ONLY and that includes for use within a business but EXCLUDES           
001190* repackaging or for Resale, Rental or Hire in ANY way.                   
001200*                                                                         
001210* Persons interested in repackaging, redevelopment for the purpose        
001220* of resale or distribution in a rental or hire mode must get in          
001230* touch with the copyright holder with your commercial plans and          
001240* proposals to vbcoen@gmail.com.                                          
001250*                                                                         
001260* ACAS is distributed in the hope that it will be useful, but             
001270* WITHOUT ANY WARRANTY; without even the implied warranty of              
001280* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the           
001290* GNU General Public License for more details.                            
001300*                                                                         
001310* You should have received a copy of the GNU General Public               
001320* License along with ACAS; see the file COPYING.  If not, write to        
001330* the Free Software Foundation, 59 Temple Place, Suite 330,               
001340* Boston, MA 02111-1307 USA.                                              
001350*                                                                         
001360******************************************************************        
001370*                                                                         
001380 environment              division.                                       
001390*================================                                         
001400*                                                                         
001410 configuration            section.                                        
001420 special-names.                                                           
001430*                                                                         
001440*  Used by BB015 below to pick out the genuinely bad bytes in a           
001450*  rejected amount field from the blank padding of a short record.        
001460*                                                                         
001470     class Rc-Numeric-Class is "0" thru "9".                              
001480*                                                                         
001490 input-output              section.                                       
001500 file-control.                                                            
001510*                                                                         
001520     select  Input-A-File     assign       "INPUT-A"                      
001530             organization     line sequential                             
001540             file status      is Rc-Input-A-Status.                       
001550*                                                                         
001560     select  Input-B-File     assign       "INPUT-B"                      
001570             organization     line sequential                             
001580             file status      is Rc-Input-B-Status.                       
001590*                                                                         
001600     select  Matches-Out-File assign       "MATCHES-OUT"                  
001610             organization     line sequential                             
001620             file status      is Rc-Matches-Status.                       
001630*                                                                         
001640     select  Only-A-Out-File  assign       "ONLY-A-OUT"                   
001650             organization     line sequential                             
001660             file status      is Rc-Only-A-Status.                        
001670*                                                                         
001680     select  Only-B-Out-File  assign       "ONLY-B-OUT"                   
001690             organization     line sequential                             
001700             file status      is Rc-Only-B-Status.                        
001710*                                                                         
001720     select  Summary-Out-File assign       "SUMMARY-OUT"                  
001730             organization     line sequential                             
001740             file status      is Rc-Summary-Status.                       
001750*                                                                         
001760 data                     division.                                       
001770*================================                                         
001780*                                                                         
001790 file section.                                                            
001800*                                                                         
001810*  Input-A / Input-B carry the fixed 39 byte contract record -            
001820*  full width used, no filler (see RC-Input-Record in wsrcrec).           
001830*                                                                         
001840 fd  Input-A-File.                                                        
001850 01  Input-A-Record.                                                      
001860     03  IA-Key             pic x(10).                                    
001870     03  IA-Desc            pic x(20).                                    
001880     03  IA-Amount          pic s9(7)v99.                                 
001890*                                                                         
001900 fd  Input-B-File.                                                        
001910 01  Input-B-Record.                                                      
001920     03  IB-Key             pic x(10).                                    
001930     03  IB-Desc            pic x(20).                                    
001940     03  IB-Amount          pic s9(7)v99.                                 
001950*                                                                         
001960*  Matches-Out carries the 68 byte A+B combined record - full             
001970*  width used, no filler (see RC-Match-Record in wsrcrec).                
001980*                                                                         
001990 fd  Matches-Out-File.                                                    
002000 01  Matches-Out-Record.                                                  
002010     03  MO-Key             pic x(10).                                    
002020     03  MO-A-Desc          pic x(20).                                    
002030     03  MO-A-Amount        pic s9(7)v99.                                 
002040     03  MO-B-Desc          pic x(20).                                    
002050     03  MO-B-Amount        pic s9(7)v99.                                 
002060*                                                                         
002070 fd  Only-A-Out-File.                                                     
002080 01  Only-A-Out-Record.                                                   
002090     03  OA-Key             pic x(10).                                    
002100     03  OA-Desc            pic x(20).                                    
002110     03  OA-Amount          pic s9(7)v99.                                 
002120*                                                                         
002130 fd  Only-B-Out-File.                                                     
002140 01  Only-B-Out-Record.                                                   
002150     03  OB-Key             pic x(10).                                    
002160     03  OB-Desc            pic x(20).                                    
002170     03  OB-Amount          pic s9(7)v99.                                 
002180*                                                                         
002190*  Summary-Out is the 80 byte print report - content built in             
002200*  RC-Print-Line (wsrcrec) and moved across before each WRITE.            
002210*                                                                         
002220 fd  Summary-Out-File.                                                    
002230 01  Summary-Out-Record      pic x(80).                                   
002240*                                                                         
002250 working-storage          section.                                        
002260*-------------------------------                                          
002270*                                                                         
002280 77  Prog-Name             pic x(15) value "RC020 (1.0.02)".              
002290*                                                                         
002300 copy "wsrcrec.cob".                                                      
002310*                                                                         
002320 copy "wsrctab.cob".                                                      
002330*                                                                         
002340 01  WS-Data.                                                             
002350     03  Rc-Input-A-Status  pic xx.                                       
002360     03  Rc-Input-B-Status  pic xx.                                       
002370     03  Rc-Matches-Status  pic xx.                                       
002380     03  Rc-Only-A-Status   pic xx.                                       
002390     03  Rc-Only-B-Status   pic xx.                                       
002400     03  Rc-Summary-Status  pic xx.                                       
002410     03  Rc-Return-Code     pic 99     comp value zero.                   
002420     03  Rc-Eof-A           pic x      value "N".                         
002430         88  Rc-A-At-Eof               value "Y".                         
002440     03  Rc-Eof-B           pic x      value "N".                         
002450         88  Rc-B-At-Eof               value "Y".                         
002460     03  Rc-Bad-Record      pic x      value "N".                         
002470         88  Rc-Bad-Rec-Found          value "Y".                         
002480     03  filler             pic x(4).                                     
002490*                                                                         
002500 01  WS-Maps20-Area.                                                      
002510     03  WS-Maps20-Key-In   pic x(10).                                    
002520     03  WS-Maps20-Key-Out  pic x(10).                                    
002530     03  filler             pic x(4).                                     
002540*                                                                         
002550*  Bad amount byte dump - BB015 moves a rejected amount field             
002560*  in here, raw, so RC003/RC004 can show data control exactly             
002570*  what came in rather than just a key and a shrug (VBC0150).             
002580*                                                                         
002590 01  WS-Bad-Amount-Area     pic x(9).                                     
002600*                                                                         
002610*  Digit/sign split - separates the trailing overpunched sign             
002620*  byte from the eight digit bytes, the same split that forced            
002630*  the S9(7)V99 widening back in VBC0020.                                 
002640*                                                                         
002650 01  WS-Bad-Amount-Split redefines WS-Bad-Amount-Area.                    
002660     03  WS-Bad-Amount-Digits   pic x(8).                                 
002670     03  WS-Bad-Amount-Sign     pic x(1).                                 
002680*                                                                         
002690*  Character table view - scanned byte by byte by BB016 to find           
002700*  the last non blank position and flag any byte that is neither          
002710*  blank nor a digit (RCA-0009 turned out to be the former).              
002720*                                                                         
002730 01  WS-Bad-Amount-Scan redefines WS-Bad-Amount-Area.                     
002740     03  WS-Bad-Amount-Char     pic x occurs 9                            
002750                                indexed by WS-Bad-Idx.                    
002760*                                                                         
002770*  Paired view - the raw bytes print two at a time in the                 
002780*  operator log, easier on the eye than one solid nine byte run.          
002790*                                                                         
002800 01  WS-Bad-Amount-Pairs redefines WS-Bad-Amount-Area.                    
002810     03  WS-Bad-Amount-Pair     pic x(2) occurs 4 times.                  
002820     03  WS-Bad-Amount-Odd      pic x(1).                                 
002830*                                                                         
002840 01  WS-Bad-Scan-Data.                                                    
002850     03  WS-Bad-Last-Pos        pic 99   comp.                            
002860     03  WS-Bad-Byte            pic x    value "N".                       
002870         88  WS-Bad-Byte-Found           value "Y".                       
002880     03  filler                 pic x(5).                                 
002890*                                                                         
002900 01  Error-Messages.                                                      
002910     03  RC001              pic x(36)                                     
002920                 value "RC001 Input-A will not open, status".             
002930     03  RC002              pic x(36)                                     
002940                 value "RC002 Input-B will not open, status".             
002950     03  RC003              pic x(38)                                     
002960                 value "RC003 Bad record on Input-A, rejected".           
002970     03  RC004              pic x(38)                                     
002980                 value "RC004 Bad record on Input-B, rejected".           
002990     03  filler             pic x(6).                                     
003000*                                                                         
003010 01  Error-Code             pic 999.                                      
003020*                                                                         
003030 procedure                division.                                       
003040*================================                                         
003050*                                                                         
003060 aa000-Main-Control       section.                                        
003070*********************************                                         
003080*                                                                         
003090     perform  aa010-Open-Input-Files thru aa010-Exit.                     
003100     if       Rc-Return-Code not = zero                                   
003110              go to aa000-Exit.                                           
003120*                                                                         
003130     perform  bb010-Load-File-A thru bb010-Exit.                          
003140     if       Rc-Return-Code not = zero                                   
003150              perform aa090-Close-Inputs thru aa090-Exit                  
003160              go to aa000-Exit.                                           
003170*                                                                         
003180     perform  bb020-Load-File-B thru bb020-Exit.                          
003190     perform  aa090-Close-Inputs thru aa090-Exit.                         
003200     if       Rc-Return-Code not = zero                                   
003210              go to aa000-Exit.                                           
003220*                                                                         
003230     perform  aa020-Open-Output-Files thru aa020-Exit.                    
003240     if       Rc-Return-Code not = zero                                   
003250              go to aa000-Exit.                                           
003260*                                                                         
003270     perform  bb030-Match-Pass    thru bb030-Exit.                        
003280     perform  bb040-Only-A-Pass   thru bb040-Exit.                        
003290     perform  bb050-Only-B-Pass   thru bb050-Exit.                        
003300     perform  cc010-Write-Summary thru cc010-Exit.                        
003310     perform  aa095-Close-Outputs thru aa095-Exit.                        
003320*                                                                         
003330 aa000-Exit.                                                              
003340     move     Rc-Return-Code to Return-Code.                              
003350     goback.                                                              
003360*                                                                         
003370 aa010-Open-Input-Files   section.                                        
003380*********************************                                         
003390*                                                                         
003400*  Column (key) validation, fixed layout equivalent - both                
003410*  inputs must exist and open cleanly before anything is read.            
003420*  No output file is opened yet, so a reject here leaves no               
003430*  result files behind (Business Rule - Validation).                      
003440*                                                                         
003450     open     input Input-A-File.                                         
003460     if       Rc-Input-A-Status not = "00"                                
003470              display RC001 " " Rc-Input-A-Status                         
003480              move 16 to Rc-Return-Code                                   
003490              go to aa010-Exit.                                           
003500*                                                                         
003510     open     input Input-B-File.                                         
003520     if       Rc-Input-B-Status not = "00"                                
003530              display RC002 " " Rc-Input-B-Status                         
003540              close Input-A-File                                          
003550              move 16 to Rc-Return-Code                                   
003560              go to aa010-Exit.                                           
003570 aa010-Exit.                                                              
003580     exit     section.                                                    
003590*                                                                         
003600 aa020-Open-Output-Files  section.                                        
003610*********************************                                         
003620*                                                                         
003630     open     output Matches-Out-File.                                    
003640     open     output Only-A-Out-File.                                     
003650     open     output Only-B-Out-File.                                     
003660     open     output Summary-Out-File.                                    
003670     if       Rc-Matches-Status not = "00" or                             
003680              Rc-Only-A-Status  not = "00" or                             
003690              Rc-Only-B-Status  not = "00" or                             
003700              Rc-Summary-Status not = "00"                                
003710              display "RC005 Output file will not open"                   
003720              move 16 to Rc-Return-Code.                                  
003730 aa020-Exit.                                                              
003740     exit     section.                                                    
003750*                                                                         
003760 aa090-Close-Inputs       section.                                        
003770*********************************                                         
003780*                                                                         
003790     close    Input-A-File Input-B-File.                                  
003800 aa090-Exit.                                                              
003810     exit     section.                                                    
003820*                                                                         
003830 aa095-Close-Outputs      section.                                        
003840*********************************                                         
003850*                                                                         
003860     close    Matches-Out-File Only-A-Out-File                            
003870              Only-B-Out-File  Summary-Out-File.                          
003880 aa095-Exit.                                                              
003890     exit     section.                                                    
003900*                                                                         
003910 bb010-Load-File-A        section.                                        
003920*********************************                                         
003930*                                                                         
003940*  Reconciliation Engine, step 1 - read Input-A complete, in              
003950*  arrival order, normalising the key on every record.  A                 
003960*  structurally short/invalid record rejects the whole run                
003970*  (Business Rule - Validation) before any output is opened.              
003980*                                                                         
003990     move     zero to RCA-Count.                                          
004000     perform  bb011-Read-A until Rc-A-At-Eof or Rc-Bad-Rec-Found.         
004010     if       Rc-Bad-Rec-Found                                            
004020              move 20 to Rc-Return-Code.                                  
004030 bb010-Exit.                                                              
004040     exit     section.                                                    
004050*                                                                         
004060 bb011-Read-A.                                                            
004070     read     Input-A-File                                                
004080              at end set Rc-A-At-Eof to true                              
004090              not at end perform bb012-Check-A-Record                     
004100                         thru bb012-Exit.                                 
004110*                                                                         
004120 bb012-Check-A-Record.                                                    
004130     if       IA-Amount not numeric                                       
004140              display RC003 IA-Key                                        
004150              move IA-Amount to WS-Bad-Amount-Area                        
004160              perform bb015-Dump-Bad-Amount                               
004170              set Rc-Bad-Rec-Found to true                                
004180              go to bb012-Exit.                                           
004190     add      1 to RCA-Count.                                             
004200     move     IA-Key  to WS-Maps20-Key-In.                                
004210     call     "maps20" using WS-Maps20-Area.                              
004220     move     WS-Maps20-Key-Out to RCA-Key (RCA-Count).                   
004230     move     IA-Desc   to RCA-Desc   (RCA-Count).                        
004240     move     IA-Amount to RCA-Amount (RCA-Count).                        
004250     move     "N"       to RCA-Matched (RCA-Count).                       
004260     add      1 to RC-Rows-In-A.                                          
004270 bb012-Exit.                                                              
004280     exit.                                                                
004290*                                                                         
004300*  Shared by BB012 and BB022 - dumps the raw bytes of a rejected          
004310*  amount field to the operator log, three ways, so data control          
004320*  can tell a short/blank filled record (RC-0009) from one with           
004330*  honest to goodness garbage in it (VBC0150).                            
004340*                                                                         
004350 bb015-Dump-Bad-Amount.                                                   
004360     move     zero to WS-Bad-Last-Pos.                                    
004370     move     "N" to WS-Bad-Byte.                                         
004380     perform  bb016-Scan-Byte varying WS-Bad-Idx from 1 by 1              
004390              until WS-Bad-Idx > 9.                                       
004400     display  "   digits=" WS-Bad-Amount-Digits                           
004410              " sign-byte=" WS-Bad-Amount-Sign.                           
004420     display  "   bytes=" WS-Bad-Amount-Pair (1) " "                      
004430              WS-Bad-Amount-Pair (2) " " WS-Bad-Amount-Pair (3)           
004440              " " WS-Bad-Amount-Pair (4) " " WS-Bad-Amount-Odd.           
004450     display  "   last non blank position=" WS-Bad-Last-Pos               
004460              " odd byte(s) found=" WS-Bad-Byte.                          
004470*                                                                         
004480 bb016-Scan-Byte.                                                         
004490     if       WS-Bad-Amount-Char (WS-Bad-Idx) not = space                 
004500              move WS-Bad-Idx to WS-Bad-Last-Pos                          
004510              if   WS-Bad-Amount-Char (WS-Bad-Idx)                        
004520                                not Rc-Numeric-Class                      
004530                   set WS-Bad-Byte-Found to true                          
004540              end-if                                                      
004550     end-if.                                                              
004560*                                                                         
004570 bb020-Load-File-B        section.                                        
004580*********************************                                         
004590*                                                                         
004600*  Reconciliation Engine, step 2 - same as BB010 but for File B.          
004610*                                                                         
004620     move     zero to RCB-Count.                                          
004630     perform  bb021-Read-B until Rc-B-At-Eof or Rc-Bad-Rec-Found.         
004640     if       Rc-Bad-Rec-Found                                            
004650              move 20 to Rc-Return-Code.                                  
004660 bb020-Exit.                                                              
004670     exit     section.                                                    
004680*                                                                         
004690 bb021-Read-B.                                                            
004700     read     Input-B-File                                                
004710              at end set Rc-B-At-Eof to true                              
004720              not at end perform bb022-Check-B-Record                     
004730                         thru bb022-Exit.                                 
004740*                                                                         
004750 bb022-Check-B-Record.                                                    
004760     if       IB-Amount not numeric                                       
004770              display RC004 IB-Key                                        
004780              move IB-Amount to WS-Bad-Amount-Area                        
004790              perform bb015-Dump-Bad-Amount                               
004800              set Rc-Bad-Rec-Found to true                                
004810              go to bb022-Exit.                                           
004820     add      1 to RCB-Count.                                             
004830     move     IB-Key  to WS-Maps20-Key-In.                                
004840     call     "maps20" using WS-Maps20-Area.                              
004850     move     WS-Maps20-Key-Out to RCB-Key (RCB-Count).                   
004860     move     IB-Desc   to RCB-Desc   (RCB-Count).                        
004870     move     IB-Amount to RCB-Amount (RCB-Count).                        
004880     move     "N"       to RCB-Matched (RCB-Count).                       
004890     add      1 to RC-Rows-In-B.                                          
004900 bb022-Exit.                                                              
004910     exit.                                                                
004920*                                                                         
004930 bb030-Match-Pass         section.                                        
004940*********************************                                         
004950*                                                                         
004960*  Reconciliation Engine, step 3 - Cartesian match within each            
004970*  key group.  Held strictly to A's arrival order on the outer            
004980*  scan and B's arrival order on the inner scan, per spec; a key          
004990*  occurring m times in A and n times in B yields m times n               
005000*  Matches rows (Business Rule - Match Classification).                   
005010*                                                                         
005020     if       RCA-Count = zero or RCB-Count = zero                        
005030              go to bb030-Exit.                                           
005040     perform  bb031-Match-A varying RCA-Idx from 1 by 1                   
005050              until RCA-Idx > RCA-Count.                                  
005060 bb030-Exit.                                                              
005070     exit     section.                                                    
005080*                                                                         
005090 bb031-Match-A.                                                           
005100     perform  bb032-Match-B varying RCB-Idx from 1 by 1                   
005110              until RCB-Idx > RCB-Count.                                  
005120*                                                                         
005130 bb032-Match-B.                                                           
005140     if       RCA-Key (RCA-Idx) = RCB-Key (RCB-Idx)                       
005150              move RCA-Key    (RCA-Idx) to MO-Key                         
005160              move RCA-Desc   (RCA-Idx) to MO-A-Desc                      
005170              move RCA-Amount (RCA-Idx) to MO-A-Amount                    
005180              move RCB-Desc   (RCB-Idx) to MO-B-Desc                      
005190              move RCB-Amount (RCB-Idx) to MO-B-Amount                    
005200              write Matches-Out-Record                                    
005210              add  1 to RC-Matches                                        
005220              set  RCA-Is-Matched (RCA-Idx) to true                       
005230              set  RCB-Is-Matched (RCB-Idx) to true.                      
005240*                                                                         
005250 bb040-Only-A-Pass        section.                                        
005260*********************************                                         
005270*                                                                         
005280*  Reconciliation Engine, step 4 - every A row never flagged              
005290*  matched goes to Only-A-Out, A's own arrival order preserved.           
005300*                                                                         
005310     if       RCA-Count = zero                                            
005320              go to bb040-Exit.                                           
005330     perform  bb041-Write-Only-A varying RCA-Idx from 1 by 1              
005340              until RCA-Idx > RCA-Count.                                  
005350 bb040-Exit.                                                              
005360     exit     section.                                                    
005370*                                                                         
005380 bb041-Write-Only-A.                                                      
005390     if       RCA-Not-Matched (RCA-Idx)                                   
005400              move RCA-Key    (RCA-Idx) to OA-Key                         
005410              move RCA-Desc   (RCA-Idx) to OA-Desc                        
005420              move RCA-Amount (RCA-Idx) to OA-Amount                      
005430              write Only-A-Out-Record                                     
005440              add  1 to RC-Only-A-Cnt.                                    
005450*                                                                         
005460 bb050-Only-B-Pass        section.                                        
005470*********************************                                         
005480*                                                                         
005490*  Reconciliation Engine, step 5 - mirror of BB040 for File B.            
005500*                                                                         
005510     if       RCB-Count = zero                                            
005520              go to bb050-Exit.                                           
005530     perform  bb051-Write-Only-B varying RCB-Idx from 1 by 1              
005540              until RCB-Idx > RCB-Count.                                  
005550 bb050-Exit.                                                              
005560     exit     section.                                                    
005570*                                                                         
005580 bb051-Write-Only-B.                                                      
005590     if       RCB-Not-Matched (RCB-Idx)                                   
005600              move RCB-Key    (RCB-Idx) to OB-Key                         
005610              move RCB-Desc   (RCB-Idx) to OB-Desc                        
005620              move RCB-Amount (RCB-Idx) to OB-Amount                      
005630              write Only-B-Out-Record                                     
005640              add  1 to RC-Only-B-Cnt.                                    
005650*                                                                         
005660 cc010-Write-Summary      section.                                        
005670*********************************                                         
005680*                                                                         
005690*  Summary Report Builder - five metrics in the fixed order the           
005700*  shop has always printed for a batch job reconciliation: Rows           
005710*  In A, Rows In B, Matches, Only In A, Only In B.  Each count is         
005720*  staged through RC-Summary-Record (the logical Metric/Count             
005730*  record) before being edited into RC-Print-Detail - ZZZ,ZZ9             
005740*  zero-suppresses the printed count (RJA0040).                           
005750*                                                                         
005760     move     spaces to Summary-Out-Record.                               
005770     move     "FIXMYSHEET RECONCILIATION SUMMARY" to RCT-Text.            
005780     write    Summary-Out-Record from RC-Print-Title.                     
005790*                                                                         
005800     move     spaces      to Summary-Out-Record.                          
005810     move     "METRIC"    to RCH-Metric.                                  
005820     move     "COUNT"     to RCH-Count.                                   
005830     write    Summary-Out-Record from RC-Print-Heading.                   
005840*                                                                         
005850     move     "ROWS IN A" to Metric-Name.                                 
005860     move     RC-Rows-In-A to Metric-Count.                               
005870     perform  cc011-Put-Detail-Line.                                      
005880*                                                                         
005890     move     "ROWS IN B" to Metric-Name.                                 
005900     move     RC-Rows-In-B to Metric-Count.                               
005910     perform  cc011-Put-Detail-Line.                                      
005920*                                                                         
005930     move     "MATCHES"   to Metric-Name.                                 
005940     move     RC-Matches   to Metric-Count.                               
005950     perform  cc011-Put-Detail-Line.                                      
005960*                                                                         
005970     move     "ONLY IN A" to Metric-Name.                                 
005980     move     RC-Only-A-Cnt to Metric-Count.                              
005990     perform  cc011-Put-Detail-Line.                                      
006000*                                                                         
006010     move     "ONLY IN B" to Metric-Name.                                 
006020     move     RC-Only-B-Cnt to Metric-Count.                              
006030     perform  cc011-Put-Detail-Line.                                      
006040 cc010-Exit.                                                              
006050     exit     section.                                                    
006060*                                                                         
006070 cc011-Put-Detail-Line.                                                   
006080     move     Metric-Name  to RCP-Metric.                                 
006090     move     Metric-Count to RCP-Count.                                  
006100     write    Summary-Out-Record from RC-Print-Detail.                    
